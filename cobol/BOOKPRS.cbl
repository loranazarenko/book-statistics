000100*****************************************************************
000200* PROGRAM NAME:    BOOKPRS
000300* ORIGINAL AUTHOR: R STOKES
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/87 R STOKES       CREATED FOR CATALOG STATS PROJECT
000900* 09/02/91 R STOKES       WIDENED GENRE-TEXT FOR LONG NAMES
001000* 11/19/98 T MBEKI        Y2K - YEAR/BYEAR FIELDS NOW PIC 9(04)
001100* 06/07/02 R STOKES       ADDED AUTHOR-COUNTRY/AUTHOR-BYEAR
001200*                         SPLIT OUT PER REQ# C-4471
001300* 08/30/04 J NKWOCHA      BAD GENRE COUNT NO LONGER ABENDS THE
001400*                         STEP - FLAGGED AS A PARSE ERROR AND
001500*                         RETURNED TO THE CALLER INSTEAD
001510* 08/14/07 R STOKES       WIDENED GENRE BLOB/INPUT RECORD SO A
001520*                         FULL 20-ENTRY GENRE LIST NO LONGER
001530*                         TRUNCATES SILENTLY - REQ# C-6102
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  BOOKPRS.
001900 AUTHOR. R STOKES.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 03/14/87.
002200 DATE-COMPILED.
002300 SECURITY. NON-CONFIDENTIAL.
002400*****************************************************************
002500* BOOKPRS READS ONE PRE-EXTRACTED BOOK FILE (ONE BOOK PER LINE, *
002600* FIELDS PIPE DELIMITED, BUILT BY THE UPSTREAM CATALOG EXTRACT  *
002700* STEP FROM THE UPSTREAM CATALOG FEED) AND LOADS BT-BOOK-TABLE. *
002800* A FILE THAT WILL NOT OPEN, OR WHOSE RECORDS DO NOT SPLIT INTO *
002900* THE EXPECTED FIELDS, IS RETURNED TO THE CALLER AS A PARSE     *
003000* ERROR - IT DOES NOT STOP THE CALLING PROGRAM'S RUN.           *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500*-----------------------------------------------------------------
003600 SOURCE-COMPUTER. IBM-3096.
003700 OBJECT-COMPUTER. IBM-3096.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*-----------------------------------------------------------------
004100 INPUT-OUTPUT SECTION.
004200*-----------------------------------------------------------------
004300 FILE-CONTROL.
004400     SELECT OPTIONAL BOOK-INPUT-FILE ASSIGN TO DYNAMIC
004500         WS-BOOK-FILENAME
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS  IS WS-BOOK-FILE-STATUS.
004800*****************************************************************
004900 DATA DIVISION.
005000*-----------------------------------------------------------------
005100 FILE SECTION.
005200*-----------------------------------------------------------------
005300 FD  BOOK-INPUT-FILE
005400      RECORDING MODE IS V.
005500 01  BOOK-INPUT-RECORD           PIC X(1150).
005600*-----------------------------------------------------------------
005700 WORKING-STORAGE SECTION.
005800*-----------------------------------------------------------------
005900 01  WS-BOOK-FILENAME            PIC X(200) VALUE SPACES.
006000*-----------------------------------------------------------------
006100 01  WS-SWITCHES-MISC-FIELDS.
006200     05  WS-BOOK-FILE-STATUS     PIC X(02).
006300         88  BOOK-FILE-OK               VALUES '00' '05'.
006400         88  BOOK-FILE-EOF               VALUE '10'.
006500     05  WS-UNSTRING-FIELD-COUNT PIC S9(03) USAGE IS COMP.
006600     05  WS-GENRE-INDEX          PIC S9(03) USAGE IS COMP.
006700     05  WS-GENRE-POINTER        PIC S9(03) USAGE IS COMP.
006750     05  FILLER                  PIC X(02) VALUE SPACES.
006800*-----------------------------------------------------------------
006900 01  WS-PARSED-FIELDS.
007000     05  WS-P-TITLE              PIC X(100).
007100     05  WS-P-AUTHOR-NAME        PIC X(100).
007200     05  WS-P-AUTHOR-COUNTRY     PIC X(050).
007300     05  WS-P-AUTHOR-BYEAR       PIC X(004).
007310     05  WS-P-AUTHOR-BYEAR-N REDEFINES WS-P-AUTHOR-BYEAR
007320                             PIC 9(004).
007400     05  WS-P-YEAR-PUBLISHED     PIC X(004).
007410     05  WS-P-YEAR-PUBLISHED-N REDEFINES WS-P-YEAR-PUBLISHED
007420                             PIC 9(004).
007500     05  WS-P-GENRE-COUNT        PIC X(002).
007510     05  WS-P-GENRE-COUNT-N  REDEFINES WS-P-GENRE-COUNT
007520                             PIC 9(002).
007600     05  WS-P-GENRE-BLOB         PIC X(850).
007650     05  FILLER                  PIC X(010) VALUE SPACES.
007700*        REDEFINES THE ONE-FIELD-PER-LINE VIEW ABOVE SO A BAD
007800*        RECORD CAN BE DISPLAYED WHOLE ON THE OPERATOR CONSOLE.
007900     05  WS-PARSED-FIELDS-R REDEFINES WS-PARSED-FIELDS
008000                             PIC X(1120).
008100*-----------------------------------------------------------------
008200 01  ERROR-DISPLAY-LINE.
008300     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
008400     05  DL-ERROR-REASON         PIC X(07) VALUE SPACE.
008500     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008600     05  DL-FILE-STATUS          PIC X(02).
008700     05  FILLER  PIC X(05) VALUE ' *** '.
008800*-----------------------------------------------------------------
008900 LINKAGE SECTION.
009000 01  ENTRY-FILENAME              PIC X(200).
009100 01  PARSE-ERROR-SWITCH          PIC X(01).
009200     88  PARSE-ERROR                     VALUE 'Y'.
009300     88  PARSE-OK                        VALUE 'N'.
009400 COPY BOOKT.
009500*****************************************************************
009600 PROCEDURE DIVISION USING ENTRY-FILENAME, PARSE-ERROR-SWITCH,
009700     BT-TABLE-SIZE, BT-BOOK-TABLE.
009800*-----------------------------------------------------------------
009900 0000-MAIN-ROUTINE.
010000*-----------------------------------------------------------------
010100     MOVE 'N'                    TO PARSE-ERROR-SWITCH.
010200     MOVE 0                      TO BT-TABLE-SIZE.
010300     MOVE ENTRY-FILENAME         TO WS-BOOK-FILENAME.
010400     PERFORM 1000-OPEN-BOOK-FILE.
010500     IF  BOOK-FILE-OK
010600         PERFORM 2000-READ-ALL-BOOK-RECORDS
010700             UNTIL BOOK-FILE-EOF OR PARSE-ERROR
010800         PERFORM 3000-CLOSE-BOOK-FILE
010900     ELSE
011000         MOVE 'OPEN'             TO DL-ERROR-REASON
011100         PERFORM 9900-INVALID-BOOK-FILE-STATUS.
011200     GOBACK.
011300*-----------------------------------------------------------------
011400 1000-OPEN-BOOK-FILE.
011500*-----------------------------------------------------------------
011600     OPEN INPUT BOOK-INPUT-FILE.
011700*-----------------------------------------------------------------
011800 2000-READ-ALL-BOOK-RECORDS.
011900*-----------------------------------------------------------------
012000     READ BOOK-INPUT-FILE
012100         AT END
012200             SET BOOK-FILE-EOF TO TRUE
012300         NOT AT END
012400             PERFORM 2100-PARSE-ONE-BOOK-RECORD.
012500*-----------------------------------------------------------------
012600 2100-PARSE-ONE-BOOK-RECORD.
012700*-----------------------------------------------------------------
012800     MOVE SPACES                 TO WS-PARSED-FIELDS.
012900     MOVE 0                      TO WS-UNSTRING-FIELD-COUNT.
013000     UNSTRING BOOK-INPUT-RECORD DELIMITED BY '|'
013100         INTO WS-P-TITLE, WS-P-AUTHOR-NAME, WS-P-AUTHOR-COUNTRY,
013200              WS-P-AUTHOR-BYEAR, WS-P-YEAR-PUBLISHED,
013300              WS-P-GENRE-COUNT, WS-P-GENRE-BLOB
013400         TALLYING IN WS-UNSTRING-FIELD-COUNT.
013500     IF  WS-UNSTRING-FIELD-COUNT < 6
013600         MOVE 'FORMAT'           TO DL-ERROR-REASON
013700         PERFORM 9900-INVALID-BOOK-FILE-STATUS
013800     ELSE
013900         IF  WS-P-GENRE-COUNT NOT NUMERIC
014000             OR WS-P-YEAR-PUBLISHED NOT NUMERIC
014100             OR WS-P-AUTHOR-BYEAR NOT NUMERIC
014200             MOVE 'FIELDS'       TO DL-ERROR-REASON
014300             PERFORM 9900-INVALID-BOOK-FILE-STATUS
014400         ELSE
014500             PERFORM 2150-STORE-ONE-BOOK-ENTRY.
014600*-----------------------------------------------------------------
014700 2150-STORE-ONE-BOOK-ENTRY.
014800*-----------------------------------------------------------------
014900     ADD 1                       TO BT-TABLE-SIZE.
015000     SET BT-BOOK-INDEX           TO BT-TABLE-SIZE.
015100     MOVE WS-P-TITLE             TO BT-TITLE(BT-BOOK-INDEX).
015200     MOVE WS-P-AUTHOR-NAME       TO BT-AUTHOR-NAME(BT-BOOK-INDEX).
015300     MOVE WS-P-AUTHOR-COUNTRY    TO
015400         BT-AUTHOR-COUNTRY(BT-BOOK-INDEX).
015500     MOVE WS-P-AUTHOR-BYEAR-N    TO
015510         BT-AUTHOR-BYEAR(BT-BOOK-INDEX).
015600     MOVE WS-P-YEAR-PUBLISHED-N  TO
015700         BT-YEAR-PUBLISHED(BT-BOOK-INDEX).
015800     MOVE WS-P-GENRE-COUNT-N     TO BT-GENRE-COUNT(BT-BOOK-INDEX).
015900     PERFORM 2200-SPLIT-GENRE-BLOB.
016000*-----------------------------------------------------------------
016100 2200-SPLIT-GENRE-BLOB.
016200*-----------------------------------------------------------------
016300     MOVE 1                      TO WS-GENRE-POINTER.
016400     PERFORM 2210-SPLIT-ONE-GENRE
016500         VARYING WS-GENRE-INDEX FROM 1 BY 1
016600         UNTIL WS-GENRE-INDEX > BT-GENRE-COUNT(BT-BOOK-INDEX)
016700            OR WS-GENRE-INDEX > 20.
016800*-----------------------------------------------------------------
016900 2210-SPLIT-ONE-GENRE.
017000*-----------------------------------------------------------------
017100     IF  WS-GENRE-POINTER NOT GREATER THAN LENGTH OF
017200             WS-P-GENRE-BLOB
017300         UNSTRING WS-P-GENRE-BLOB DELIMITED BY ','
017400             INTO BT-GENRE-TEXT(BT-BOOK-INDEX, WS-GENRE-INDEX)
017500             WITH POINTER WS-GENRE-POINTER
017600         END-UNSTRING.
017700*-----------------------------------------------------------------
017800 3000-CLOSE-BOOK-FILE.
017900*-----------------------------------------------------------------
018000     CLOSE BOOK-INPUT-FILE.
018100*-----------------------------------------------------------------
018200 9900-INVALID-BOOK-FILE-STATUS.
018300*-----------------------------------------------------------------
018400     SET PARSE-ERROR             TO TRUE.
018500     MOVE WS-BOOK-FILE-STATUS    TO DL-FILE-STATUS.
018600     DISPLAY ERROR-DISPLAY-LINE.
018700     DISPLAY '*** FILE NAME: ', WS-BOOK-FILENAME.
