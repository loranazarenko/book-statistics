000100*****************************************************************
000200* PROGRAM NAME:    BOOKSTAT
000300* ORIGINAL AUTHOR: R STOKES
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/28/87 R STOKES       CREATED FOR CATALOG STATS PROJECT
000900* 09/02/91 R STOKES       GENRE LIST NOW FANS OUT TO ONE BUCKET
001000*                         PER GENRE INSTEAD OF ONE PER BOOK
001100* 11/19/98 T MBEKI        Y2K REVIEW - NO DATE FIELDS ON THE
001200*                         CONTROL CARD, NO CHANGE REQUIRED
001300* 06/07/02 R STOKES       RAISED TABLE LIMIT 250 TO 500, ADDED
001400*                         TTLCS ENTRY POINT PER REQ# C-4471
001500* 04/11/05 J NKWOCHA      ADDED UPSI-1 STRICT MODE SWITCH SO
001600*                         OPERATIONS CAN ABEND ON A BAD FILE
001700*                         INSTEAD OF SKIPPING IT - REQ# C-5018
001710* 08/14/07 R STOKES       BACKED OUT THE C-5018 UPSI-1 SWITCH -
001720*                         CATALOG STATS IS NOT TO ABEND ON A BAD
001730*                         FILE, ONLY SKIP AND COUNT IT. REVERTS
001740*                         TO THE ORIGINAL BEHAVIOR - REQ# C-6115
001750* 08/21/07 R STOKES       XML OUTPUT NOW OPENS UNDER A FILE NAME
001760*                         BUILT FROM THE ATTRIBUTE BEING
001770*                         TABULATED INSTEAD OF ONE FIXED DD NAME,
001780*                         SO ONE DIRECTORY CAN HOLD A RUN PER
001790*                         ATTRIBUTE - REQ# C-6118
001795* 08/21/07 R STOKES       UNPARSEABLE-FILE PATH NOW SKIPS
001796*                         STRAIGHT TO THE NEXT MANIFEST READ
001797*                         RATHER THAN FALLING THROUGH AN ELSE -
001798*                         REQ# C-6121
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  BOOKSTAT.
002100 AUTHOR. R STOKES.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 03/28/87.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600*****************************************************************
002700* BOOKSTAT IS THE CATALOG STATISTICS DRIVER.  IT READS A ONE-    *
002800* CARD CONTROL RECORD NAMING THE ATTRIBUTE TO TABULATE, READS    *
002900* THE MANIFEST OF CATALOG EXTRACT FILES BUILT BY THE UPSTREAM    *
003000* JCL STEP, CALLS BOOKPRS/BOOKCALC FOR EACH ONE, SORTS THE       *
003100* RESULTING GROUP COUNTS, AND WRITES THE XML STATISTICS REPORT.  *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600*-----------------------------------------------------------------
003700 SOURCE-COMPUTER. IBM-3096.
003800 OBJECT-COMPUTER. IBM-3096.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004300*-----------------------------------------------------------------
004400 INPUT-OUTPUT SECTION.
004500*-----------------------------------------------------------------
004600 FILE-CONTROL.
004700     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
004800         FILE STATUS IS WS-CARD-FILE-STATUS.
004900     SELECT BOOK-FILE-LIST ASSIGN TO BOOKDD
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-MANIFEST-FILE-STATUS.
005200     SELECT XML-REPORT-FILE ASSIGN TO DYNAMIC
005210         WS-XML-FILENAME
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-XML-FILE-STATUS.
005500     SELECT SORT-WORK-FILE ASSIGN TO SORTWK01.
005600*****************************************************************
005700 DATA DIVISION.
005800*-----------------------------------------------------------------
005900 FILE SECTION.
006000*-----------------------------------------------------------------
006100 FD  CONTROL-CARD-FILE
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 1 RECORDS.
006600 01  CONTROL-CARD-RECORD.
006700     05  CC-ATTRIBUTE-NAME           PIC X(20).
006800     05  CC-DIRECTORY-NAME           PIC X(58).
006900     05  FILLER                      PIC X(02).
007000*-----------------------------------------------------------------
007100 FD  BOOK-FILE-LIST
007200     RECORDING MODE IS V.
007300 01  MANIFEST-RECORD                 PIC X(200).
007400*-----------------------------------------------------------------
007500 FD  XML-REPORT-FILE
007600     RECORDING MODE IS V.
007700 01  XML-REPORT-RECORD                PIC X(200).
007800*-----------------------------------------------------------------
007900 SD  SORT-WORK-FILE.
008000 01  SORT-WORK-RECORD.
008100     05  SW-SORT-COUNT                PIC 9(009).
008200     05  SW-SORT-TEXT                 PIC X(100).
008300     05  SW-DISPLAY-VALUE             PIC X(100).
008400     05  FILLER                       PIC X(020).
008500*-----------------------------------------------------------------
008600 WORKING-STORAGE SECTION.
008700*-----------------------------------------------------------------
008800 01  WS-SWITCHES-MISC-FIELDS.
008900     05  WS-CARD-FILE-STATUS         PIC X(02).
009000         88  CARD-FILE-OK                   VALUES '00' '05'.
009100     05  WS-MANIFEST-FILE-STATUS     PIC X(02).
009200         88  MANIFEST-FILE-OK               VALUES '00' '05'.
009300         88  MANIFEST-EOF                    VALUE '10'.
009400     05  WS-XML-FILE-STATUS          PIC X(02).
009500         88  XML-FILE-OK                    VALUES '00' '05'.
009600     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
009700         88  SORT-END-OF-FILE                  VALUE 'Y'.
009800     05  WS-RUN-VALID-SW             PIC X(01) VALUE 'Y'.
009900         88  RUN-IS-VALID                       VALUE 'Y'.
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100*-----------------------------------------------------------------
010200 01  WS-RUN-CONTROL-FIELDS.
010300     05  WS-ATTRIBUTE-WORK           PIC X(20).
010400     05  WS-ATTRIBUTE-WORK-SHORT-R REDEFINES WS-ATTRIBUTE-WORK
010500                                 PIC X(08).
010600     05  WS-CALC-ACTION              PIC X(05).
010700     05  WS-BOOK-FILENAME-PARM       PIC X(200).
010800     05  WS-BOOK-FILENAME-SHORT-R
010900             REDEFINES WS-BOOK-FILENAME-PARM  PIC X(040).
011000     05  WS-PARSE-ERROR-SW           PIC X(01).
011100         88  WS-PARSE-ERROR                     VALUE 'Y'.
011200         88  WS-PARSE-OK                         VALUE 'N'.
011300     05  FILLER                      PIC X(02) VALUE SPACES.
011400*-----------------------------------------------------------------
011500 01  WS-RUN-TOTALS.
011600     05  WS-FILES-PROCESSED          PIC S9(07) USAGE IS COMP.
011700     05  WS-FILES-IN-ERROR           PIC S9(07) USAGE IS COMP.
011800     05  WS-BOOKS-PROCESSED          PIC S9(09) USAGE IS COMP.
011900     05  WS-BOOKS-PROCESSED-EDIT-R
012000             REDEFINES WS-BOOKS-PROCESSED PIC S9(09).
012100     05  WS-STATISTICS-ROW-COUNT     PIC S9(07) USAGE IS COMP.
012200     05  FILLER                      PIC X(02) VALUE SPACES.
012300*-----------------------------------------------------------------
012310* 08/14/07 R STOKES       WS-XML-FILENAME IS BUILT AT RUN TIME
012320*                         SO EACH ATTRIBUTE GETS ITS OWN OUTPUT
012330*                         DATA SET - REQ# C-6118.
012340 01  WS-XML-FILE-CONTROL-FIELDS.
012350     05  WS-XML-FILENAME             PIC X(200) VALUE SPACES.
012360     05  WS-XML-SAFE-ATTRIBUTE       PIC X(015).
012370     05  FILLER                      PIC X(02) VALUE SPACES.
012380*-----------------------------------------------------------------
012400 01  WS-XML-OUTPUT-LINES.
012500     05  WS-XML-LINE                 PIC X(200).
012600     05  WS-XML-CLOSE-TAG            PIC X(14)
012700                                 VALUE '</statistics>'.
012800     05  FILLER                      PIC X(02) VALUE SPACES.
012900*        TRAILING-SPACE FIELD WIDTHS ARE TRIMMED BEFORE THE LINE
013000*        IS STRUNG TOGETHER SO NO XML VALUE SITS PADDED OUT TO
013100*        ITS FULL WORKING-STORAGE WIDTH - REQ# C-6115.
013200 01  WS-XML-TRIM-WORK.
013300     05  WS-XML-TRIM-SOURCE          PIC X(100).
013400     05  WS-XML-TRIM-SPACES          PIC S9(03) USAGE IS COMP.
013500     05  WS-XML-TRIM-LENGTH          PIC S9(03) USAGE IS COMP.
013600     05  WS-XML-COUNT-EDIT           PIC Z(8)9.
013700     05  WS-XML-COUNT-LEAD-SPACES    PIC S9(03) USAGE IS COMP.
013800     05  WS-XML-COUNT-LENGTH         PIC S9(03) USAGE IS COMP.
013900     05  FILLER                      PIC X(02) VALUE SPACES.
014100*-----------------------------------------------------------------
014200 COPY BOOKT.
014300 COPY STATG.
014400*****************************************************************
014500 PROCEDURE DIVISION.
014600*-----------------------------------------------------------------
014700 0000-MAIN-ROUTINE.
014800*-----------------------------------------------------------------
014900     PERFORM 1000-VALIDATE-RUN-PARAMETERS.
015000     IF  RUN-IS-VALID
015100         PERFORM 1100-OPEN-WORK-FILES
015200         PERFORM 2000-PROCESS-ALL-MANIFEST-ENTRIES
015300         PERFORM 3000-FINALIZE-AND-SORT
015400         PERFORM 4900-CLOSE-WORK-FILES.
015500     PERFORM 9000-DISPLAY-RUN-TOTALS.
015600     GOBACK.
015700*-----------------------------------------------------------------
015800 1000-VALIDATE-RUN-PARAMETERS.
015900*-----------------------------------------------------------------
016000     MOVE 'Y'                    TO WS-RUN-VALID-SW.
016100     OPEN INPUT CONTROL-CARD-FILE.
016200     IF  CARD-FILE-OK
016300         READ CONTROL-CARD-FILE
016400             AT END
016500                 MOVE 'N'        TO WS-RUN-VALID-SW
016600                 DISPLAY '*** NO CONTROL CARD PRESENT ***'
016700         END-READ
016800     ELSE
016900         MOVE 'N'                TO WS-RUN-VALID-SW
017000         DISPLAY '*** CANNOT OPEN CONTROL CARD FILE - STATUS: ',
017100             WS-CARD-FILE-STATUS.
017200     CLOSE CONTROL-CARD-FILE.
017300     IF  RUN-IS-VALID
017400         PERFORM 1050-VALIDATE-ATTRIBUTE-CODE.
017500     IF  RUN-IS-VALID
017600         DISPLAY 'BOOKSTAT RUN FOR DIRECTORY: ',
017700             CC-DIRECTORY-NAME.
017800*-----------------------------------------------------------------
017900 1050-VALIDATE-ATTRIBUTE-CODE.
018000*-----------------------------------------------------------------
018100     MOVE CC-ATTRIBUTE-NAME      TO WS-ATTRIBUTE-WORK.
018200     INSPECT WS-ATTRIBUTE-WORK CONVERTING
018300         'abcdefghijklmnopqrstuvwxyz' TO
018400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018500     MOVE SPACES                 TO BT-ATTRIBUTE-CODE.
018600     IF  WS-ATTRIBUTE-WORK(1:5) = 'TITLE' AND
018700         WS-ATTRIBUTE-WORK(6:)  = SPACES
018800         SET BT-ATTRIBUTE-TITLE  TO TRUE
018900     ELSE
019000     IF  WS-ATTRIBUTE-WORK(1:6) = 'AUTHOR' AND
019100         WS-ATTRIBUTE-WORK(7:)  = SPACES
019200         SET BT-ATTRIBUTE-AUTHOR TO TRUE
019300     ELSE
019400     IF  WS-ATTRIBUTE-WORK(1:14) = 'YEAR_PUBLISHED' AND
019500         WS-ATTRIBUTE-WORK(15:)  = SPACES
019600         SET BT-ATTRIBUTE-YEAR   TO TRUE
019700     ELSE
019800     IF  WS-ATTRIBUTE-WORK(1:5) = 'GENRE' AND
019900         WS-ATTRIBUTE-WORK(6:)  = SPACES
020000         SET BT-ATTRIBUTE-GENRE  TO TRUE
020100     ELSE
020200         SET BT-ATTRIBUTE-INVALID TO TRUE
020300         MOVE 'N'                TO WS-RUN-VALID-SW
020400         DISPLAY '*** INVALID ATTRIBUTE ON CONTROL CARD: ',
020500             WS-ATTRIBUTE-WORK-SHORT-R.
020600*-----------------------------------------------------------------
020700 1100-OPEN-WORK-FILES.
020800*-----------------------------------------------------------------
020900     MOVE 0                      TO SG-GROUP-COUNT.
021000     MOVE 0                      TO WS-FILES-PROCESSED.
021100     MOVE 0                      TO WS-FILES-IN-ERROR.
021200     MOVE 0                      TO WS-BOOKS-PROCESSED.
021210     PERFORM 1120-BUILD-XML-FILENAME.
021300     OPEN INPUT  BOOK-FILE-LIST.
021400     OPEN OUTPUT XML-REPORT-FILE.
021500     IF  NOT MANIFEST-FILE-OK OR NOT XML-FILE-OK
021600         DISPLAY '*** CANNOT OPEN MANIFEST OR XML OUTPUT FILE ***'
021700         MOVE 'N'                TO WS-RUN-VALID-SW.
021710*-----------------------------------------------------------------
021720 1120-BUILD-XML-FILENAME.
021730*-----------------------------------------------------------------
021740*        THE OUTPUT FILE NAME CARRIES THE ATTRIBUTE BEING
021750*        TABULATED SO A DIRECTORY CAN HOLD ONE RUN'S OUTPUT PER
021760*        ATTRIBUTE WITHOUT ONE RUN OVERWRITING ANOTHER'S.
021770     MOVE BT-ATTRIBUTE-CODE      TO WS-XML-SAFE-ATTRIBUTE.
021780     INSPECT WS-XML-SAFE-ATTRIBUTE CONVERTING
021790         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
021800         'abcdefghijklmnopqrstuvwxyz'.
021810     MOVE SPACES                 TO WS-XML-FILENAME.
021820     STRING 'statistics_by_'        DELIMITED BY SIZE
021830         WS-XML-SAFE-ATTRIBUTE      DELIMITED BY SPACE
021840         '.xml'                     DELIMITED BY SIZE
021850         INTO WS-XML-FILENAME.
021860*-----------------------------------------------------------------
021900 2000-PROCESS-ALL-MANIFEST-ENTRIES.
022000*-----------------------------------------------------------------
022100     PERFORM 8000-READ-MANIFEST-RECORD.
022200     PERFORM 2100-PROCESS-ONE-BOOK-FILE THRU 2100-EXIT
022300         UNTIL MANIFEST-EOF OR NOT RUN-IS-VALID.
022400*-----------------------------------------------------------------
022410* 08/21/07 R STOKES       A FILE THAT FAILS TO PARSE NOW SKIPS
022420*                         STRAIGHT TO THE NEXT MANIFEST READ
022430*                         INSTEAD OF FALLING THROUGH AN ELSE -
022440*                         REQ# C-6121
022500 2100-PROCESS-ONE-BOOK-FILE.
022600*-----------------------------------------------------------------
022700     ADD 1                       TO WS-FILES-PROCESSED.
022800     CALL 'BOOKPRS' USING WS-BOOK-FILENAME-PARM,
022900         WS-PARSE-ERROR-SW, BT-TABLE-SIZE, BT-BOOK-TABLE.
023000     IF  WS-PARSE-ERROR
023100         ADD 1                   TO WS-FILES-IN-ERROR
023200         DISPLAY '*** SKIPPING UNPARSEABLE FILE: ',
023300             WS-BOOK-FILENAME-SHORT-R
023400         GO TO 2100-EXIT.
023700     ADD BT-TABLE-SIZE           TO WS-BOOKS-PROCESSED.
023800     MOVE 'ACCUM'                TO WS-CALC-ACTION.
023900     CALL 'BOOKCALC' USING WS-CALC-ACTION, BT-ATTRIBUTE-CODE,
024000         BT-TABLE-SIZE, BT-BOOK-TABLE, SG-GROUP-COUNT,
024100         SG-GROUP-TABLE.
024150*-----------------------------------------------------------------
024160 2100-EXIT.
024170*-----------------------------------------------------------------
024200     PERFORM 8000-READ-MANIFEST-RECORD.
024300*-----------------------------------------------------------------
024400 3000-FINALIZE-AND-SORT.
024500*-----------------------------------------------------------------
024600     MOVE 'TTLCS'                TO WS-CALC-ACTION.
024700     CALL 'BOOKCALC' USING WS-CALC-ACTION, BT-ATTRIBUTE-CODE,
024800         BT-TABLE-SIZE, BT-BOOK-TABLE, SG-GROUP-COUNT,
024900         SG-GROUP-TABLE.
025000     MOVE SG-GROUP-COUNT         TO WS-STATISTICS-ROW-COUNT.
025100     SORT SORT-WORK-FILE
025200         ON DESCENDING KEY SW-SORT-COUNT
025300         ON ASCENDING  KEY SW-SORT-TEXT
025400         INPUT PROCEDURE IS 3100-BUILD-SORT-FILE
025500         OUTPUT PROCEDURE IS 4000-WRITE-XML-REPORT.
025600*-----------------------------------------------------------------
025700 3100-BUILD-SORT-FILE SECTION.
025800*-----------------------------------------------------------------
025900     PERFORM 3110-RELEASE-ONE-GROUP
026000         VARYING SG-TABLE-INDEX FROM 1 BY 1
026100         UNTIL SG-TABLE-INDEX > SG-GROUP-COUNT.
026200 3100-DUMMY SECTION.
026300*-----------------------------------------------------------------
026400 3110-RELEASE-ONE-GROUP.
026500*-----------------------------------------------------------------
026600     MOVE SG-OCCURRENCE-COUNT(SG-TABLE-INDEX) TO SR-SORT-COUNT.
026700     MOVE SG-GROUP-KEY(SG-TABLE-INDEX)        TO SR-SORT-TEXT.
026800     MOVE SG-DISPLAY-VALUE(SG-TABLE-INDEX)    TO SR-DISPLAY-VALUE.
026900     RELEASE SORT-WORK-RECORD FROM SG-XML-SORT-RECORD.
027000*-----------------------------------------------------------------
027100 4000-WRITE-XML-REPORT SECTION.
027200*-----------------------------------------------------------------
027300     PERFORM 4100-WRITE-XML-HEADER.
027400     PERFORM 8200-RETURN-SORT-RECORD.
027500     PERFORM 4200-WRITE-XML-ITEM-LINE
027600         UNTIL SORT-END-OF-FILE.
027700     PERFORM 4300-WRITE-XML-TRAILER.
027800 4000-DUMMY SECTION.
027900*-----------------------------------------------------------------
028000 4100-WRITE-XML-HEADER.
028100*-----------------------------------------------------------------
028200     MOVE BT-ATTRIBUTE-CODE      TO WS-ATTRIBUTE-WORK.
028300     INSPECT WS-ATTRIBUTE-WORK CONVERTING
028400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
028500         'abcdefghijklmnopqrstuvwxyz'.
028550     MOVE SPACES                 TO WS-XML-TRIM-SOURCE.
028560     MOVE WS-ATTRIBUTE-WORK      TO WS-XML-TRIM-SOURCE.
028570     PERFORM 4150-COMPUTE-TRAILING-LENGTH.
028600     MOVE SPACES                 TO WS-XML-LINE.
028620     STRING '<statistics attribute="'     DELIMITED BY SIZE
028640         WS-XML-TRIM-SOURCE(1:WS-XML-TRIM-LENGTH)
028660                                           DELIMITED BY SIZE
028680         '">'                              DELIMITED BY SIZE
028690         INTO WS-XML-LINE.
028700     MOVE WS-XML-LINE            TO XML-REPORT-RECORD.
028800     WRITE XML-REPORT-RECORD.
028900*-----------------------------------------------------------------
029000 4150-COMPUTE-TRAILING-LENGTH.
029010*-----------------------------------------------------------------
029020*        SAME IDEA AS THE LEADING-SPACE TALLY IN BOOKCALC'S
029030*        1150-TRIM-LEADING-SPACES, BUT FOR THE TRAILING PAD ON A
029040*        WORKING-STORAGE TEXT FIELD.
029050     MOVE 0                      TO WS-XML-TRIM-SPACES.
029060     INSPECT WS-XML-TRIM-SOURCE TALLYING WS-XML-TRIM-SPACES
029070         FOR TRAILING SPACE.
029080     COMPUTE WS-XML-TRIM-LENGTH = 100 - WS-XML-TRIM-SPACES.
029090     IF  WS-XML-TRIM-LENGTH < 1
029100         MOVE 1                  TO WS-XML-TRIM-LENGTH.
029110*-----------------------------------------------------------------
029200 4200-WRITE-XML-ITEM-LINE.
029300*-----------------------------------------------------------------
029310     MOVE SPACES                 TO WS-XML-TRIM-SOURCE.
029320     MOVE SR-DISPLAY-VALUE       TO WS-XML-TRIM-SOURCE.
029330     PERFORM 4150-COMPUTE-TRAILING-LENGTH.
029340     MOVE SR-SORT-COUNT          TO WS-XML-COUNT-EDIT.
029350     MOVE 0                      TO WS-XML-COUNT-LEAD-SPACES.
029360     INSPECT WS-XML-COUNT-EDIT TALLYING WS-XML-COUNT-LEAD-SPACES
029370         FOR LEADING SPACE.
029380     COMPUTE WS-XML-COUNT-LENGTH = 9 - WS-XML-COUNT-LEAD-SPACES.
029390     MOVE SPACES                 TO WS-XML-LINE.
029400     STRING '  <item value="'           DELIMITED BY SIZE
029410         WS-XML-TRIM-SOURCE(1:WS-XML-TRIM-LENGTH)
029420                                         DELIMITED BY SIZE
029430         '" count="'                    DELIMITED BY SIZE
029440         WS-XML-COUNT-EDIT(WS-XML-COUNT-LEAD-SPACES + 1:
029450             WS-XML-COUNT-LENGTH)       DELIMITED BY SIZE
029460         '"/>'                          DELIMITED BY SIZE
029470         INTO WS-XML-LINE.
029480     MOVE WS-XML-LINE            TO XML-REPORT-RECORD.
029500     WRITE XML-REPORT-RECORD.
029600     PERFORM 8200-RETURN-SORT-RECORD.
029700*-----------------------------------------------------------------
029900 4300-WRITE-XML-TRAILER.
030000*-----------------------------------------------------------------
030100     MOVE WS-XML-CLOSE-TAG       TO XML-REPORT-RECORD.
030200     WRITE XML-REPORT-RECORD.
030300*-----------------------------------------------------------------
030400 4900-CLOSE-WORK-FILES.
030500*-----------------------------------------------------------------
030600     CLOSE BOOK-FILE-LIST.
030700     CLOSE XML-REPORT-FILE.
030800*-----------------------------------------------------------------
030900 8000-READ-MANIFEST-RECORD.
031000*-----------------------------------------------------------------
031100     READ BOOK-FILE-LIST
031200         AT END
031300             SET MANIFEST-EOF    TO TRUE
031400         NOT AT END
031500             MOVE SPACES         TO WS-BOOK-FILENAME-PARM
031600             MOVE MANIFEST-RECORD TO WS-BOOK-FILENAME-PARM
031700     END-READ.
031800*-----------------------------------------------------------------
031900 8200-RETURN-SORT-RECORD.
032000*-----------------------------------------------------------------
032100     RETURN SORT-WORK-FILE INTO SG-XML-SORT-RECORD
032200         AT END
032300             SET SORT-END-OF-FILE TO TRUE.
032400*-----------------------------------------------------------------
032500 9000-DISPLAY-RUN-TOTALS.
032600*-----------------------------------------------------------------
032700     DISPLAY '*** BOOKSTAT RUN TOTALS ***'.
032800     DISPLAY 'FILES SCANNED      : ', WS-FILES-PROCESSED.
032900     DISPLAY 'FILES IN ERROR     : ', WS-FILES-IN-ERROR.
033000     DISPLAY 'BOOKS PROCESSED    : ', WS-BOOKS-PROCESSED-EDIT-R.
033100     DISPLAY 'STATISTICS ROWS    : ', WS-STATISTICS-ROW-COUNT.
