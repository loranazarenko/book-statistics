000100*****************************************************************
000200* PROGRAM NAME:    BOOKCALC
000300* ORIGINAL AUTHOR: R STOKES
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/21/87 R STOKES       CREATED FOR CATALOG STATS PROJECT
000900* 09/02/91 R STOKES       GENRE LIST NOW FANS OUT TO ONE BUCKET
001000*                         PER GENRE INSTEAD OF ONE PER BOOK
001100* 11/19/98 T MBEKI        Y2K REVIEW - YEAR GROUPING ALREADY
001200*                         PIC 9(04), NO CHANGE REQUIRED
001300* 06/07/02 R STOKES       RAISED TABLE LIMIT 250 TO 500, ADDED
001400*                         TTLCS ENTRY POINT PER REQ# C-4471
001500* 04/11/05 J NKWOCHA      HYPHENATED WORDS NOW TITLE-CASE EACH
001600*                         SIDE OF THE HYPHEN SEPARATELY
001610* 08/14/07 R STOKES       REMOVED THE UPSI-0 GROUP-KEY TRACE
001620*                         SWITCH AND ITS CONSOLE DISPLAY - NOT A
001630*                         PRODUCTION DIAGNOSTIC, WAS LEFT IN FROM
001640*                         DEVELOPMENT - REQ# C-6115
001650* 08/21/07 R STOKES       MOVED THE 20/10 TABLE LIMITS OUT TO
001660*                         77-LEVELS, ADDED BLANK-VALUE AND
001670*                         RESULT-OVERFLOW DIAGNOSTICS - REQ# C-6121
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  BOOKCALC.
002000 AUTHOR. R STOKES.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 03/21/87.
002300 DATE-COMPILED.
002400 SECURITY. NON-CONFIDENTIAL.
002500*****************************************************************
002600* BOOKCALC IS THE REUSABLE COUNTING ENGINE SHARED BY BOOKSTAT.  *
002700* ENTRY 'ACCUM' FOLDS ONE FILE'S WORTH OF PARSED BOOKS INTO THE *
002800* RUNNING GROUP-COUNT TABLE (ONE ENTRY PER DISTINCT VALUE SEEN  *
002900* FOR THE REQUESTED ATTRIBUTE).  ENTRY 'TTLCS' IS CALLED ONCE,  *
003000* AFTER THE LAST FILE, TO TITLE-CASE EACH GROUP'S REPRESENTATIVE*
003100* VALUE INTO ITS FINAL DISPLAY VALUE.                           *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600*-----------------------------------------------------------------
003700 SOURCE-COMPUTER. IBM-3096.
003800 OBJECT-COMPUTER. IBM-3096.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004300*****************************************************************
004400 DATA DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE SECTION.
004700*-----------------------------------------------------------------
004710 77  WS-MAX-GENRES           PIC S9(03) USAGE IS COMP VALUE +20.
004720 77  WS-MAX-TC-WORDS         PIC S9(03) USAGE IS COMP VALUE +20.
004730 77  WS-MAX-TC-PARTS         PIC S9(03) USAGE IS COMP VALUE +10.
004740*-----------------------------------------------------------------
004800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004900     05  WS-BOOK-INDEX           PIC S9(05) USAGE IS COMP.
005000     05  WS-GENRE-SUB            PIC S9(03) USAGE IS COMP.
005100     05  WS-WORD-SUB             PIC S9(03) USAGE IS COMP.
005200     05  WS-PART-SUB             PIC S9(03) USAGE IS COMP.
005300     05  WS-LEAD-SPACES          PIC S9(03) USAGE IS COMP.
005310     05  WS-LEAD-SPACES-EDIT-R REDEFINES WS-LEAD-SPACES
005320                             PIC S9(03).
005400     05  WS-GROUP-FOUND-SW       PIC X(01) VALUE 'N'.
005500         88  GROUP-FOUND                   VALUE 'Y'.
005550     05  FILLER                  PIC X(02) VALUE SPACES.
005600*-----------------------------------------------------------------
005700 01  WS-EXTRACTED-VALUE.
005800     05  WS-RAW-VALUE            PIC X(100).
006100     05  WS-TRIMMED-VALUE        PIC X(100).
006200     05  WS-GROUP-KEY            PIC X(100).
006300     05  WS-GROUP-KEY-YEAR-R REDEFINES WS-GROUP-KEY
006400                             PIC 9(004).
006650     05  FILLER                  PIC X(02) VALUE SPACES.
006700*-----------------------------------------------------------------
006800 01  WS-TITLE-CASE-WORK.
006900     05  WS-TC-SOURCE            PIC X(100).
007000     05  WS-TC-RESULT            PIC X(100).
007100     05  WS-TC-WORD-TABLE.
007200         10  WS-TC-WORD OCCURS 20 TIMES   PIC X(100).
007300     05  WS-TC-WORD-COUNT        PIC S9(03) USAGE IS COMP.
007400     05  WS-TC-PART-TABLE.
007500         10  WS-TC-PART OCCURS 10 TIMES   PIC X(100).
007600     05  WS-TC-PART-COUNT        PIC S9(03) USAGE IS COMP.
007700     05  WS-TC-REJOIN-POINTER    PIC S9(03) USAGE IS COMP.
007800     05  WS-TC-RESULT-POINTER    PIC S9(03) USAGE IS COMP.
007810     05  WS-TC-RESULT-POINTER-EDIT-R REDEFINES
007820             WS-TC-RESULT-POINTER PIC S9(03).
007850     05  FILLER                  PIC X(02) VALUE SPACES.
007900*-----------------------------------------------------------------
008000 LINKAGE SECTION.
008100 01  ENTRY-ACTION-CODE           PIC X(05).
008200     88  ACTION-ACCUM                   VALUE 'ACCUM'.
008300     88  ACTION-TTLCS                   VALUE 'TTLCS'.
008400 COPY BOOKT.
008500 COPY STATG.
008600*****************************************************************
008700 PROCEDURE DIVISION USING ENTRY-ACTION-CODE, BT-ATTRIBUTE-CODE,
008800     BT-TABLE-SIZE, BT-BOOK-TABLE, SG-GROUP-COUNT, SG-GROUP-TABLE.
008900*-----------------------------------------------------------------
009000 0000-MAIN-ROUTINE.
009100*-----------------------------------------------------------------
009200     EVALUATE TRUE
009300         WHEN ACTION-ACCUM
009400             PERFORM 1000-ACCUMULATE-BOOK-TABLE
009500         WHEN ACTION-TTLCS
009600             PERFORM 2000-FINALIZE-DISPLAY-VALUES
009700         WHEN OTHER
009800             DISPLAY '*** BOOKCALC CALLED WITH BAD ACTION: ',
009900                 ENTRY-ACTION-CODE
010000     END-EVALUATE.
010100     GOBACK.
010200*-----------------------------------------------------------------
010300 1000-ACCUMULATE-BOOK-TABLE.
010400*-----------------------------------------------------------------
010500     PERFORM 1010-ACCUMULATE-ONE-BOOK
010600         VARYING WS-BOOK-INDEX FROM 1 BY 1
010700         UNTIL WS-BOOK-INDEX > BT-TABLE-SIZE.
010800*-----------------------------------------------------------------
010900 1010-ACCUMULATE-ONE-BOOK.
011000*-----------------------------------------------------------------
011100     EVALUATE TRUE
011200         WHEN BT-ATTRIBUTE-TITLE
011300             MOVE BT-TITLE(WS-BOOK-INDEX)       TO WS-RAW-VALUE
011400             PERFORM 1100-ACCUMULATE-TEXT-VALUE
011500         WHEN BT-ATTRIBUTE-AUTHOR
011600             MOVE BT-AUTHOR-NAME(WS-BOOK-INDEX)  TO WS-RAW-VALUE
011700             PERFORM 1100-ACCUMULATE-TEXT-VALUE
011800         WHEN BT-ATTRIBUTE-YEAR
011900             PERFORM 1200-ACCUMULATE-YEAR-VALUE
012000         WHEN BT-ATTRIBUTE-GENRE
012100             PERFORM 1300-ACCUMULATE-GENRE-VALUES
012200     END-EVALUATE.
012300*-----------------------------------------------------------------
012400 1100-ACCUMULATE-TEXT-VALUE.
012500*-----------------------------------------------------------------
012600     PERFORM 1150-TRIM-LEADING-SPACES.
012700     IF  WS-TRIMMED-VALUE NOT = SPACES
012800         MOVE WS-TRIMMED-VALUE TO WS-GROUP-KEY
012900         INSPECT WS-GROUP-KEY CONVERTING
013000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
013100             'abcdefghijklmnopqrstuvwxyz'
013200         PERFORM 1400-FIND-OR-INSERT-GROUP.
013300*-----------------------------------------------------------------
013400 1150-TRIM-LEADING-SPACES.
013500*-----------------------------------------------------------------
013600*    TRAILING SPACES NEED NO SPECIAL HANDLING - BOTH THE RAW
013700*    VALUE AND THE GROUP-KEY/REPRESENTATIVE ARE THE SAME FIXED
013800*    WIDTH, SO A TRAILING-BLANK DIFFERENCE CAN NEVER OCCUR.
013900     MOVE 0                      TO WS-LEAD-SPACES.
014000     INSPECT WS-RAW-VALUE TALLYING WS-LEAD-SPACES
014100         FOR LEADING SPACE.
014200     IF  WS-LEAD-SPACES = 0
014300         MOVE WS-RAW-VALUE       TO WS-TRIMMED-VALUE
014400     ELSE
014500         IF  WS-LEAD-SPACES < 100
014600             MOVE WS-RAW-VALUE(WS-LEAD-SPACES + 1: )
014700                 TO WS-TRIMMED-VALUE
014800         ELSE
014900             MOVE SPACES         TO WS-TRIMMED-VALUE
014910             DISPLAY '*** BLANK ATTRIBUTE VALUE SKIPPED - LEAD',
014920                 ' SPACES: ', WS-LEAD-SPACES-EDIT-R.
015000*-----------------------------------------------------------------
015100 1200-ACCUMULATE-YEAR-VALUE.
015200*-----------------------------------------------------------------
015300     IF  BT-YEAR-PUBLISHED(WS-BOOK-INDEX) NOT = ZERO
015400         MOVE BT-YEAR-PUBLISHED(WS-BOOK-INDEX) TO WS-TRIMMED-VALUE
015500         MOVE SPACES                 TO WS-GROUP-KEY
015600         MOVE BT-YEAR-PUBLISHED(WS-BOOK-INDEX)
015700             TO WS-GROUP-KEY-YEAR-R
015800         PERFORM 1400-FIND-OR-INSERT-GROUP.
015900*-----------------------------------------------------------------
016000 1300-ACCUMULATE-GENRE-VALUES.
016100*-----------------------------------------------------------------
016200     PERFORM 1310-ACCUMULATE-ONE-GENRE
016300         VARYING WS-GENRE-SUB FROM 1 BY 1
016400         UNTIL WS-GENRE-SUB > BT-GENRE-COUNT(WS-BOOK-INDEX)
016500            OR WS-GENRE-SUB > WS-MAX-GENRES.
016600*-----------------------------------------------------------------
016700 1310-ACCUMULATE-ONE-GENRE.
016800*-----------------------------------------------------------------
016900     MOVE BT-GENRE-TEXT(WS-BOOK-INDEX, WS-GENRE-SUB)
017000         TO WS-RAW-VALUE.
017100     PERFORM 1100-ACCUMULATE-TEXT-VALUE.
017200*-----------------------------------------------------------------
017300 1400-FIND-OR-INSERT-GROUP.
017400*-----------------------------------------------------------------
017800     MOVE 'N'                    TO WS-GROUP-FOUND-SW.
017900     IF  SG-GROUP-COUNT > ZERO
018000         SET SG-TABLE-INDEX TO 1
018100         SEARCH SG-GROUP-ENTRY
018200             AT END
018300                 CONTINUE
018400             WHEN SG-GROUP-KEY(SG-TABLE-INDEX) = WS-GROUP-KEY
018500                 ADD 1 TO SG-OCCURRENCE-COUNT(SG-TABLE-INDEX)
018600                 MOVE 'Y' TO WS-GROUP-FOUND-SW.
018700     IF  NOT GROUP-FOUND
018800         ADD 1 TO SG-GROUP-COUNT
018900         SET SG-TABLE-INDEX TO SG-GROUP-COUNT
019000         MOVE WS-GROUP-KEY TO SG-GROUP-KEY(SG-TABLE-INDEX)
019100         MOVE WS-TRIMMED-VALUE
019200             TO SG-REPRESENTATIVE(SG-TABLE-INDEX)
019300         MOVE 1 TO SG-OCCURRENCE-COUNT(SG-TABLE-INDEX).
019400*-----------------------------------------------------------------
019500 2000-FINALIZE-DISPLAY-VALUES.
019600*-----------------------------------------------------------------
019700     PERFORM 2010-FINALIZE-ONE-GROUP
019800         VARYING SG-TABLE-INDEX FROM 1 BY 1
019900         UNTIL SG-TABLE-INDEX > SG-GROUP-COUNT.
020000*-----------------------------------------------------------------
020100 2010-FINALIZE-ONE-GROUP.
020200*-----------------------------------------------------------------
020300     IF  BT-ATTRIBUTE-YEAR
020400         MOVE SG-REPRESENTATIVE(SG-TABLE-INDEX)
020500             TO SG-DISPLAY-VALUE(SG-TABLE-INDEX)
020600     ELSE
020700         MOVE SG-REPRESENTATIVE(SG-TABLE-INDEX) TO WS-TC-SOURCE
020800         PERFORM 2100-TITLE-CASE-ONE-VALUE
020900         MOVE WS-TC-RESULT TO SG-DISPLAY-VALUE(SG-TABLE-INDEX).
021000*-----------------------------------------------------------------
021100 2100-TITLE-CASE-ONE-VALUE.
021200*-----------------------------------------------------------------
021300     MOVE SPACES                 TO WS-TC-RESULT.
021400     MOVE 0                      TO WS-TC-WORD-COUNT.
021500     MOVE 1                      TO WS-TC-RESULT-POINTER.
021600     MOVE SPACES                 TO WS-TC-WORD-TABLE.
021700     UNSTRING WS-TC-SOURCE DELIMITED BY ALL SPACE
021800         INTO WS-TC-WORD(01) WS-TC-WORD(02) WS-TC-WORD(03)
021900              WS-TC-WORD(04) WS-TC-WORD(05) WS-TC-WORD(06)
022000              WS-TC-WORD(07) WS-TC-WORD(08) WS-TC-WORD(09)
022100              WS-TC-WORD(10) WS-TC-WORD(11) WS-TC-WORD(12)
022200              WS-TC-WORD(13) WS-TC-WORD(14) WS-TC-WORD(15)
022300              WS-TC-WORD(16) WS-TC-WORD(17) WS-TC-WORD(18)
022400              WS-TC-WORD(19) WS-TC-WORD(20)
022500         TALLYING IN WS-TC-WORD-COUNT.
022600     PERFORM 2110-TITLE-CASE-ONE-WORD
022700         VARYING WS-WORD-SUB FROM 1 BY 1
022800         UNTIL WS-WORD-SUB > WS-TC-WORD-COUNT
022900            OR WS-WORD-SUB > WS-MAX-TC-WORDS.
023000*-----------------------------------------------------------------
023100 2110-TITLE-CASE-ONE-WORD.
023200*-----------------------------------------------------------------
023300     IF  WS-TC-WORD(WS-WORD-SUB) NOT = SPACES
023400         MOVE 0 TO WS-TC-PART-COUNT
023500         MOVE SPACES TO WS-TC-PART-TABLE
023600         UNSTRING WS-TC-WORD(WS-WORD-SUB) DELIMITED BY '-'
023700             INTO WS-TC-PART(01) WS-TC-PART(02)
023800                  WS-TC-PART(03) WS-TC-PART(04)
023900                  WS-TC-PART(05) WS-TC-PART(06)
024000                  WS-TC-PART(07) WS-TC-PART(08)
024100                  WS-TC-PART(09) WS-TC-PART(10)
024200             TALLYING IN WS-TC-PART-COUNT
024300         PERFORM 2120-TITLE-CASE-ONE-PART
024400             VARYING WS-PART-SUB FROM 1 BY 1
024500             UNTIL WS-PART-SUB > WS-TC-PART-COUNT
024600                OR WS-PART-SUB > WS-MAX-TC-PARTS
024700         PERFORM 2130-REJOIN-WORD-PARTS
024800         PERFORM 2140-APPEND-WORD-TO-RESULT.
024900*-----------------------------------------------------------------
025000 2120-TITLE-CASE-ONE-PART.
025100*-----------------------------------------------------------------
025200     INSPECT WS-TC-PART(WS-PART-SUB) CONVERTING
025300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
025400         'abcdefghijklmnopqrstuvwxyz'.
025500     INSPECT WS-TC-PART(WS-PART-SUB) (1:1) CONVERTING
025600         'abcdefghijklmnopqrstuvwxyz' TO
025700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025800*-----------------------------------------------------------------
025900 2130-REJOIN-WORD-PARTS.
026000*-----------------------------------------------------------------
026100     MOVE SPACES                 TO WS-TC-WORD(WS-WORD-SUB).
026200     MOVE 1                      TO WS-TC-REJOIN-POINTER.
026300     STRING WS-TC-PART(01)       DELIMITED BY SPACE
026400         INTO WS-TC-WORD(WS-WORD-SUB)
026500         WITH POINTER WS-TC-REJOIN-POINTER.
026600     PERFORM 2131-APPEND-REMAINING-PARTS
026700         VARYING WS-PART-SUB FROM 2 BY 1
026800         UNTIL WS-PART-SUB > WS-TC-PART-COUNT
026900            OR WS-PART-SUB > WS-MAX-TC-PARTS.
027000*-----------------------------------------------------------------
027100 2131-APPEND-REMAINING-PARTS.
027200*-----------------------------------------------------------------
027300     STRING '-'                  DELIMITED BY SIZE
027400            WS-TC-PART(WS-PART-SUB) DELIMITED BY SPACE
027500         INTO WS-TC-WORD(WS-WORD-SUB)
027600         WITH POINTER WS-TC-REJOIN-POINTER.
027700*-----------------------------------------------------------------
027800 2140-APPEND-WORD-TO-RESULT.
027900*-----------------------------------------------------------------
028000     IF  WS-TC-RESULT-POINTER = 1
028100         STRING WS-TC-WORD(WS-WORD-SUB) DELIMITED BY SPACE
028200             INTO WS-TC-RESULT
028300             WITH POINTER WS-TC-RESULT-POINTER
028400     ELSE
028500         STRING SPACE             DELIMITED BY SIZE
028600                WS-TC-WORD(WS-WORD-SUB) DELIMITED BY SPACE
028700             INTO WS-TC-RESULT
028800             WITH POINTER WS-TC-RESULT-POINTER.
028810     IF  WS-TC-RESULT-POINTER > 100
028820         DISPLAY '*** TITLE-CASE RESULT OVERFLOWED AT POSITION: ',
028830             WS-TC-RESULT-POINTER-EDIT-R
028840         MOVE 100                TO WS-TC-RESULT-POINTER.
