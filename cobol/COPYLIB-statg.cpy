000100***************************************************************
000200*    COPYBOOK:   STATG                                         *
000300*    DESCRIPTION: RUNNING GROUP-COUNT TABLE (ONE ENTRY PER     *
000400*                 DISTINCT ATTRIBUTE VALUE SEEN SO FAR) AND    *
000500*                 THE SORT WORK RECORD USED TO PUT THE FINAL   *
000600*                 STATISTICS LIST INTO COUNT-DESCENDING ORDER  *
000700*                 BEFORE THE XML REPORT IS WRITTEN.            *
000800*                                                               *
000900*    MAINTENENCE LOG                                           *
001000*    DATE      AUTHOR        MAINTENANCE REQUIREMENT           *
001100*    --------- ------------  --------------------------------- *
001200*    03/21/87 R STOKES       CREATED - CATALOG STATS PROJECT   *
001300*    06/07/02 R STOKES       RAISED TABLE LIMIT 250 TO 500     *
001400*                            PER REQ# C-4471                   *
001500***************************************************************
001600 01  SG-GROUP-COUNT           PIC S9(05) USAGE IS COMP.
001700 01  SG-GROUP-INDEX           PIC S9(05) USAGE IS COMP.
001800*
001900 01  SG-GROUP-TABLE.
002000     02  SG-GROUP-ENTRY OCCURS 1 TO 500 TIMES
002100             DEPENDING ON SG-GROUP-COUNT
002200             INDEXED BY SG-TABLE-INDEX.
002300         05  SG-GROUP-KEY             PIC X(100).
002400         05  SG-REPRESENTATIVE        PIC X(100).
002500         05  SG-DISPLAY-VALUE         PIC X(100).
002600         05  SG-OCCURRENCE-COUNT      PIC 9(09) USAGE IS COMP.
002700         05  FILLER                   PIC X(020).
002800*
002900 01  SG-XML-SORT-RECORD.
003000     05  SR-SORT-COUNT                PIC 9(09).
003100     05  SR-SORT-TEXT                 PIC X(100).
003200     05  SR-DISPLAY-VALUE             PIC X(100).
003300     05  FILLER                       PIC X(020).
