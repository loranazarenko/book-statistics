000100***************************************************************
000200*    COPYBOOK:   BOOKT                                         *
000300*    DESCRIPTION: SHARED CONTROL FIELDS AND IN-MEMORY BOOK     *
000400*                 TABLE PASSED BETWEEN BOOKSTAT, BOOKPRS AND   *
000500*                 BOOKCALC ON EACH CALL.                       *
000600*                                                               *
000700*    MAINTENENCE LOG                                           *
000800*    DATE      AUTHOR        MAINTENANCE REQUIREMENT           *
000900*    --------- ------------  --------------------------------- *
001000*    03/14/87 R STOKES       CREATED - CATALOG STATS PROJECT   *
001100*    11/19/98 T MBEKI        Y2K REVIEW - NO DATE FIELDS HERE, *
001200*                            NO CHANGE REQUIRED                *
001300*    06/07/02 R STOKES       RAISED TABLE LIMIT 250 TO 500     *
001400*                            PER REQ# C-4471                   *
001500***************************************************************
001600 01  BT-TABLE-SIZE            PIC S9(05) USAGE IS COMP.
001700 01  BT-TABLE-INDEX           PIC S9(05) USAGE IS COMP.
001800*
001900 01  BT-ATTRIBUTE-CODE        PIC X(15).
002000     88  BT-ATTRIBUTE-TITLE          VALUE 'TITLE'.
002100     88  BT-ATTRIBUTE-AUTHOR         VALUE 'AUTHOR'.
002200     88  BT-ATTRIBUTE-YEAR           VALUE 'YEAR_PUBLISHED'.
002300     88  BT-ATTRIBUTE-GENRE          VALUE 'GENRE'.
002400     88  BT-ATTRIBUTE-INVALID        VALUE 'INVALID'.
002500*
002600 01  BT-BOOK-TABLE.
002700     02  BT-BOOK-ENTRY OCCURS 1 TO 500 TIMES
002800             DEPENDING ON BT-TABLE-SIZE
002900             INDEXED BY BT-BOOK-INDEX.
003000         05  BT-TITLE                 PIC X(100).
003100         05  BT-AUTHOR-NAME           PIC X(100).
003200         05  BT-AUTHOR-COUNTRY        PIC X(050).
003300         05  BT-AUTHOR-BYEAR          PIC 9(004).
003400         05  BT-YEAR-PUBLISHED        PIC 9(004).
003500         05  BT-GENRE-COUNT           PIC 9(002).
003600         05  BT-GENRE-TEXT OCCURS 20 TIMES
003700                                      PIC X(040).
003750         05  FILLER                   PIC X(050).
